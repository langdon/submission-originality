000100******************************************************************
000200*                                                                *
000300* PROGRAM-ID.  CANCELA                                            *
000400* PURPOSE   :  RUTINA COMUN DE CANCELACION DE PROCESO PARA LOS    *
000500*              PROGRAMAS BATCH DEL CIRCUITO DE ORIGINALIDAD DE    *
000600*              ENTREGAS (HACKATHON). RECIBE EL AREA WCANCELA DEL  *
000700*              PROGRAMA QUE LA INVOCA, MUESTRA EL DIAGNOSTICO Y   *
000800*              DETIENE LA CORRIDA.                                *
000900*                                                                *
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.   CANCELA.
001300 AUTHOR.       E PALMEYRO.
001400 INSTALLATION. DEPTO DESARROLLO BATCH.
001500 DATE-WRITTEN. 04/11/1991.
001600 DATE-COMPILED.
001700 SECURITY.     USO INTERNO - SOLO PROGRAMAS AUTORIZADOS DEL SHOP.
001800******************************************************************
001900*                    HISTORIA DE CAMBIOS                         *
002000******************************************************************
002100* 04/11/1991  EP   VERSION INICIAL - TABLA DE FILE STATUS COBOL.  *
002200* 19/03/1992  EP   AGREGADOS LOS STATUS 30/31/57/61 A PEDIDO DE   *
002300*                  OPERACIONES (TICKET OP-0447).                 *
002400* 22/07/1993  EP   SE AGREGA DISPLAY DE RECURSO/OPERACION PARA    *
002500*                  FACILITAR EL DIAGNOSTICO EN CONSOLA.           *
002600* 11/01/1995  JCM  REVISION GENERAL DE MENSAJES (TICKET SD-0912). *
002700* 14/09/1998  RFG  CONTROL Y9K - SIN IMPACTO, RUTINA NO MANEJA    *
002800*                  FECHAS; SE DEJA CONSTANCIA DE LA REVISION.     *
002900* 02/02/1999  RFG  CIERRE DE REVISION Y9K (TICKET Y2K-0078).      *
003000* 18/05/2001  HDS  SE SUMA AL CIRCUITO DE ORIGINALIDAD DE         *
003100*                  ENTREGAS DE HACKATHON (TICKET ORIG-0003).      *
003200* 09/10/2003  HDS  FORMATO DE SALIDA ALINEADO CON LOS RESTANTES   *
003300*                  PROGRAMAS DEL CIRCUITO (TICKET ORIG-0041).     *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600******************************************************************
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CLASS MAYUSCULAS IS "A" THRU "Z".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200 DATA DIVISION.
004300******************************************************************
004400 WORKING-STORAGE SECTION.
004500******************************************************************
004600 77  WS-CN-1                         PIC 9     COMP VALUE 1.
004700 77  WS-CN-0                         PIC 9     COMP VALUE 0.
004800 77  MSG                             PIC X(22) VALUE ' '.
004900*
005000 LINKAGE SECTION.
005100*-----------------------------------------------------------------
005200* AREA DE COMUNICACION CON EL PROGRAMA QUE CANCELA
005300*-----------------------------------------------------------------
005400 COPY WCANCELA.
005500*
005600 PROCEDURE DIVISION USING WCANCELA.
005700******************************************************************
005800 0000-CUERPO-PRINCIPAL.
005900*---------------------
006000
006100     EVALUATE WCANCELA-CODRET (1:2)
006200         WHEN '00' MOVE 'SUCCESS               ' TO MSG
006300         WHEN '02' MOVE 'SUCCESS - DUPLICADO   ' TO MSG
006400         WHEN '04' MOVE 'SUCCESS - INCOMPLETO  ' TO MSG
006500         WHEN '05' MOVE 'SUCCESS - OPCIONAL    ' TO MSG
006600         WHEN '07' MOVE 'SUCCESS - SIN UNIDAD  ' TO MSG
006700         WHEN '10' MOVE 'FIN DE ARCHIVO        ' TO MSG
006800         WHEN '21' MOVE 'CLAVE INVALIDA        ' TO MSG
006900         WHEN '22' MOVE 'CLAVE DUPLICADA       ' TO MSG
007000         WHEN '23' MOVE 'CLAVE INEXISTENTE     ' TO MSG
007100         WHEN '30' MOVE 'ERROR PERMANENTE      ' TO MSG
007200         WHEN '31' MOVE 'NOMBRE INCONSISTENTE  ' TO MSG
007300         WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO ' TO MSG
007400         WHEN '37' MOVE 'PERMISO DENEGADO      ' TO MSG
007500         WHEN '41' MOVE 'YA ABIERTO            ' TO MSG
007600         WHEN '42' MOVE 'NO ABIERTO            ' TO MSG
007700         WHEN '44' MOVE 'DESBORDE DE REGISTRO  ' TO MSG
007800         WHEN '46' MOVE 'ERROR DE LECTURA      ' TO MSG
007900         WHEN '57' MOVE 'ERROR DE LINAGE       ' TO MSG
008000         WHEN '61' MOVE 'FALLA DE COMPARTICION ' TO MSG
008100         WHEN OTHER
008200             MOVE 'CODIGO NO CATALOGADO  '        TO MSG
008300     END-EVALUATE.
008400
008500     DISPLAY ' '.
008600     DISPLAY '****************************************************'.
008700     DISPLAY '*****   RUTINA DE CANCELACION DEL CIRCUITO        ****'.
008800     DISPLAY '*****   DE ORIGINALIDAD DE ENTREGAS DE HACKATHON  ****'.
008900     DISPLAY '****************************************************'.
009000     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
009100     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
009200     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
009300     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
009400     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
009500     DISPLAY '* DIAGNOSTICO  : ' MSG.
009600     DISPLAY '* DETALLE      : ' WCANCELA-MENSAJE.
009700     DISPLAY '****************************************************'.
009800     DISPLAY '*****          SE CANCELA EL PROCESO              ****'.
009900     DISPLAY '****************************************************'.
010000     DISPLAY ' '.
010100
010200     GOBACK.
010300*
010400 END PROGRAM CANCELA.

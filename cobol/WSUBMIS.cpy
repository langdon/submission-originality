000100******************************************************************
000200*    WSUBMIS                                                     *
000300*    COPY DE REGISTRO FICHA DEL PORTAL DE ENTREGA (SUBMISSN)       *
000400*    ARCHIVO OPCIONAL - SE CARGA COMPLETO EN TABLA DE MEMORIA      *
000500*    LONGITUD DE REGISTRO EN DISCO (170) + RESERVA DE TRABAJO      *
000600******************************************************************
000700 01  REG-SUBMISSN.
000800     03  SUB-TITULO                  PIC X(30).
000900     03  SUB-TRACK                   PIC X(20).
001000     03  SUB-MIEMBROS                PIC X(60).
001100     03  SUB-URL-REPO                PIC X(60).
001200     03  FILLER                      PIC X(06).

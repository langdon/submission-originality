000100******************************************************************
000200*    WCOMMIT                                                     *
000300*    COPY DE REGISTRO COMMIT  (ARCHIVO COMMITS)                   *
000400*    AGRUPADO Y ORDENADO POR EQUIPO EN EL ARCHIVO DE ENTRADA       *
000500*    LONGITUD DE REGISTRO EN DISCO (79) + RESERVA DE TRABAJO       *
000600******************************************************************
000700 01  REG-COMMIT.
000800     03  CMT-EQUIPO                  PIC X(30).
000900     03  CMT-SHA                     PIC X(12).
001000     03  CMT-AUTOR                   PIC X(20).
001100     03  CMT-TS                      PIC 9(14).
001200     03  CMT-ARCHIVOS                PIC 9(03).
001300     03  FILLER                      PIC X(06).

000100******************************************************************
000200*    WVENTANA                                                    *
000300*    COPY DE REGISTRO VENTANA DEL HACKATHON (ARCHIVO WINDOWCF)     *
000400*    REGISTRO UNICO DE CONFIGURACION DE LA CORRIDA                *
000500*    LONGITUD DE REGISTRO EN DISCO (28) + RESERVA DE TRABAJO       *
000600******************************************************************
000700 01  REG-VENTANA.
000800     03  VEN-INICIO                  PIC 9(14).
000900     03  VEN-FIN                     PIC 9(14).
001000     03  FILLER                      PIC X(06).

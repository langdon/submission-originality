000100******************************************************************
000200*    WCANCELA                                                    *
000300*    AREA DE COMUNICACION CON LA RUTINA DE CANCELACION DE PROCESO *
000400*    USADA POR TODOS LOS PROGRAMAS DEL CIRCUITO DE ORIGINALIDAD   *
000500*    LONGITUD DE REGISTRO (110)                                  *
000600******************************************************************
000700 01  WCANCELA.
000800     03  WCANCELA-PROGRAMA           PIC X(09).
000900     03  WCANCELA-PARRAFO            PIC X(20).
001000     03  WCANCELA-RECURSO            PIC X(08).
001100     03  WCANCELA-OPERACION          PIC X(10).
001200     03  WCANCELA-CODRET             PIC X(02).
001300     03  WCANCELA-MENSAJE            PIC X(50).
001400     03  FILLER                      PIC X(11).

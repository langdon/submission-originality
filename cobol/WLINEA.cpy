000100******************************************************************
000200*    WLINEA                                                      *
000300*    COPY DE LINEA DE IMPRESION COMPARTIDA POR TEAMRPT E INDEXRPT *
000400*    WS-LINEA-RPT-TEXTO SE USA PARA LAS LINEAS LIBRES DEL TEAMRPT *
000500*    (ENCABEZADO, REPO, DEVPOST, MIEMBROS, TEMPORAL, RESUMEN)     *
000600*    WS-COLUMNAS-INDICE REDEFINE LA MISMA LINEA EN COLUMNAS FIJAS *
000700*    PARA EL LISTADO RESUMEN INDEXRPT                             *
000800*    LONGITUD DE LINEA (132)                                     *
000900******************************************************************
001000 01  WS-LINEA-RPT.
001100     03  WS-LINEA-RPT-TEXTO          PIC X(132).
001200*
001300 01  WS-COLUMNAS-INDICE REDEFINES WS-LINEA-RPT.
001400     03  COL-TEAM                    PIC X(30).
001500     03  FILLER                      PIC X(02).
001600     03  COL-FLAG                    PIC X(20).
001700     03  FILLER                      PIC X(02).
001800     03  COL-RISK                    PIC X(13).
001900     03  FILLER                      PIC X(02).
002000     03  COL-PCT                     PIC X(12).
002100     03  FILLER                      PIC X(51).

000100*****************************************************************
000200*                                                               *
000300* PROGRAM-ID.  PGMORIG01                                       *
000400* PURPOSE   :  PROCESO BATCH PRINCIPAL DEL CIRCUITO DE          *
000500*              ORIGINALIDAD DE ENTREGAS (HACKATHON). LEE LA     *
000600*              VENTANA OFICIAL DEL EVENTO, LA FICHA DE CADA      *
000700*              EQUIPO Y SUS COMMITS, CLASIFICA LA ACTIVIDAD      *
000800*              CONTRA LA VENTANA, CRUZA CONTRA EL PORTAL DE      *
000900*              ENTREGA (SUBMISSN) Y EMITE UN REPORTE POR EQUIPO  *
001000*              (TEAMRPT) Y UN INDICE GENERAL ORDENADO POR        *
001100*              SEVERIDAD CON TOTALES DE CONTROL (INDEXRPT).      *
001200*                                                               *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.   PGMORIG01.
001600 AUTHOR.       L FERNANDEZ GARCIA.
001700 INSTALLATION. DEPTO DESARROLLO BATCH.
001800 DATE-WRITTEN. 18/05/2001.
001900 DATE-COMPILED.
002000 SECURITY.     USO INTERNO - SOLO PROGRAMAS AUTORIZADOS DEL SHOP.
002100*****************************************************************
002200*                    HISTORIA DE CAMBIOS                        *
002300*****************************************************************
002400* 18/05/2001  HDS  VERSION INICIAL. LECTURA DE VENTANA, FICHA   *
002500*                  DE EQUIPO Y COMMITS; CLASIFICACION PRE/IN/   *
002600*                  POST Y CALCULO DE RIESGO TEMPORAL.           *
002700* 30/08/2001  HDS  SE AGREGA EL CRUCE CONTRA EL PORTAL DE       *
002800*                  ENTREGA SUBMISSN POR URL Y POR NOMBRE DE     *
002900*                  EQUIPO (TICKET ORIG-0011).                   *
003000* 14/01/2002  EP   REVISION DEL ARMADO DEL VEREDICTO GENERAL    *
003100*                  Y DE LOS TEXTOS DE MOTIVO (TICKET ORIG-0019).*
003200* 05/06/2002  EP   SE AGREGA EL INDICE GENERAL ORDENADO POR     *
003300*                  SEVERIDAD Y NOMBRE DE EQUIPO, CON TOTALES DE *
003400*                  CONTROL AL PIE (TICKET ORIG-0026).           *
003500* 22/11/2002  RFG  SE VUELVE OPCIONAL EL ARCHIVO SUBMISSN; SI   *
003600*                  FALTA SE CONTINUA SIN ENRIQUECIMIENTO        *
003700*                  (TICKET ORIG-0033).                          *
003800* 14/09/1998  RFG  CONTROL Y9K - LAS FECHAS DE LA VENTANA Y DE  *
003900*                  LOS COMMITS SE MANEJAN COMO CLAVE NUMERICA   *
004000*                  AAAAMMDDHHMMSS DE 14 POSICIONES; SIN IMPACTO.*
004100* 02/02/1999  RFG  CIERRE DE REVISION Y9K (TICKET Y2K-0078).    *
004200* 09/10/2003  HDS  FORMATO DE LOS REPORTES ALINEADO CON LOS     *
004300*                  RESTANTES PROGRAMAS DEL CIRCUITO; SE AGREGA  *
004400*                  EL PRIMER COMMIT DENTRO DE VENTANA AL        *
004500*                  DETALLE DEL REPORTE POR EQUIPO.              *
004600* 11/03/2004  JCM  VALIDACION DE FILAS DE TEAMSPEC EN BLANCO -  *
004700*                  SE RECHAZA LA CORRIDA COMPLETA (ORIG-0052).  *
004800* 19/07/2004  EP   EL CURSOR DE COMMITS QUEDABA DETENIDO EN UN  *
004900*                  REGISTRO DE EQUIPO DESCONOCIDO Y DEJABA SIN  *
005000*                  COMMITS A TODOS LOS EQUIPOS SIGUIENTES; SE   *
005100*                  AGREGA EL SALTO DE COMMITS AJENOS (ORIG-0059)*
005200* 02/08/2004  EP   EL PORCENTAJE DE PRE-VENTANA EMBEBIDO EN EL  *
005300*                  MOTIVO DE RIESGO QUEDABA TRUNCADO EN LUGAR   *
005400*                  DE REDONDEADO COMO EN EL RESTO DEL REPORTE   *
005500*                  (TICKET ORIG-0060).                          *
005600* 16/08/2004  HDS  WCANCELA-PROGRAMA NUNCA SE COMPLETABA; LA    *
005700*                  CANCELACION MOSTRABA EL PROGRAMA EN BLANCO.  *
005800*                  SE AGREGA LA CONSTANTE WCN-PROGRAMA Y SU     *
005900*                  CARGA EN EL ARRANQUE (TICKET ORIG-0061).     *
006000* 30/08/2004  EP   EL SLUG DE EQUIPO (CLAVE DE IDENTIFICACION   *
006100*                  DEL REPORTE POR EQUIPO) NO SE CALCULABA EN   *
006200*                  NINGUN LADO.  SE AGREGA RES-TEAM-SLUG Y SU   *
006300*                  IMPRESION EN EL ENCABEZADO DEL REPORTE DE    *
006400*                  EQUIPO (TICKET ORIG-0062).                   *
006500* 30/08/2004  EP   SE QUITA LA CLASE MINUSCULAS DE SPECIAL-     *
006600*                  NAMES, QUE NO SE USABA EN NINGUN PARRAFO     *
006700*                  (TICKET ORIG-0063).                          *
006800* 06/09/2004  RFG  WS-PCT-EDITADO (ZZ9.9) ARRASTRABA EL BLANCO  *
006900*                  DE SUPRESION DE CEROS AL STRING-EARSE EN EL  *
007000*                  MOTIVO DE RIESGO Y EN "PRE-WINDOW PERCENT-   *
007100*                  AGE:"; SE AGREGA EL RECORTE 2930/2931 ANTES  *
007200*                  DE CADA STRING (TICKET ORIG-0064).           *
007300* 06/09/2004  RFG  COL-RISK Y COL-PCT DE WLINEA QUEDABAN CORTOS *
007400*                  PARA LOS TITULOS DE ENCABEZADO DE INDEXRPT Y *
007500*                  LOS TRUNCABAN; SE ENSANCHAN AMBOS CAMPOS      *
007600*                  (TICKET ORIG-0065).                          *
007700*****************************************************************
007800 ENVIRONMENT DIVISION.
007900*****************************************************************
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     UPSI-0  ON  STATUS IS WS-SW-DEBUG-ON
008400             OFF STATUS IS WS-SW-DEBUG-OFF.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT WINDOWCF   ASSIGN TO WINDOWCF
008800                        ORGANIZATION IS LINE SEQUENTIAL
008900                        FILE STATUS  IS FS-WINDOWCF.
009000     SELECT TEAMSPEC   ASSIGN TO TEAMSPEC
009100                        ORGANIZATION IS LINE SEQUENTIAL
009200                        FILE STATUS  IS FS-TEAMSPEC.
009300     SELECT COMMITS    ASSIGN TO COMMITS
009400                        ORGANIZATION IS LINE SEQUENTIAL
009500                        FILE STATUS  IS FS-COMMITS.
009600     SELECT OPTIONAL SUBMISSN
009700                       ASSIGN TO SUBMISSN
009800                        ORGANIZATION IS LINE SEQUENTIAL
009900                        FILE STATUS  IS FS-SUBMISSN.
010000     SELECT TEAMRPT    ASSIGN TO TEAMRPT
010100                        ORGANIZATION IS LINE SEQUENTIAL
010200                        FILE STATUS  IS FS-TEAMRPT.
010300     SELECT INDEXRPT   ASSIGN TO INDEXRPT
010400                        ORGANIZATION IS LINE SEQUENTIAL
010500                        FILE STATUS  IS FS-INDEXRPT.
010600 DATA DIVISION.
010700*****************************************************************
010800 FILE SECTION.
010900 FD  WINDOWCF
011000     RECORDING MODE IS F.
011100 01  WINDOWCF-FD                     PIC X(28).
011200 FD  TEAMSPEC
011300     RECORDING MODE IS F.
011400 01  TEAMSPEC-FD                     PIC X(90).
011500 FD  COMMITS
011600     RECORDING MODE IS F.
011700 01  COMMITS-FD                      PIC X(79).
011800 FD  SUBMISSN
011900     RECORDING MODE IS F.
012000 01  SUBMISSN-FD                     PIC X(170).
012100 FD  TEAMRPT
012200     RECORDING MODE IS F.
012300 01  TEAMRPT-FD                      PIC X(132).
012400 FD  INDEXRPT
012500     RECORDING MODE IS F.
012600 01  INDEXRPT-FD                     PIC X(132).
012700*****************************************************************
012800 WORKING-STORAGE SECTION.
012900*****************************************************************
013000*         FILE STATUS           *
013100 01  FS-WINDOWCF                     PIC X(02)  VALUE ' '.
013200     88  88-FS-WINDOWCF-OK                      VALUE '00'.
013300     88  88-FS-WINDOWCF-EOF                     VALUE '10'.
013400 01  FS-TEAMSPEC                     PIC X(02)  VALUE ' '.
013500     88  88-FS-TEAMSPEC-OK                      VALUE '00'.
013600     88  88-FS-TEAMSPEC-EOF                     VALUE '10'.
013700 01  FS-COMMITS                      PIC X(02)  VALUE ' '.
013800     88  88-FS-COMMITS-OK                       VALUE '00'.
013900     88  88-FS-COMMITS-EOF                      VALUE '10'.
014000 01  FS-SUBMISSN                     PIC X(02)  VALUE ' '.
014100     88  88-FS-SUBMISSN-OK                      VALUE '00'.
014200     88  88-FS-SUBMISSN-EOF                     VALUE '10'.
014300     88  88-FS-SUBMISSN-NOEXISTE                VALUE '05'.
014400 01  FS-TEAMRPT                      PIC X(02)  VALUE ' '.
014500     88  88-FS-TEAMRPT-OK                       VALUE '00'.
014600 01  FS-INDEXRPT                     PIC X(02)  VALUE ' '.
014700     88  88-FS-INDEXRPT-OK                      VALUE '00'.
014800*         SWITCHES                *
014900 01  WS-SW-SUBMISSN-AUSENTE          PIC X(01)  VALUE 'N'.
015000     88  88-SUBMISSN-AUSENTE-SI                 VALUE 'S'.
015100     88  88-SUBMISSN-AUSENTE-NO                 VALUE 'N'.
015200 01  WS-SW-SUB-ENCONTRADA            PIC X(01)  VALUE 'N'.
015300     88  88-SUB-ENCONTRADA-SI                   VALUE 'S'.
015400     88  88-SUB-ENCONTRADA-NO                   VALUE 'N'.
015500 01  WS-SW-HUBO-COMMIT-IN            PIC X(01)  VALUE 'N'.
015600     88  88-HUBO-IN-SI                          VALUE 'S'.
015700     88  88-HUBO-IN-NO                          VALUE 'N'.
015800 01  WS-SW-ORDENAMIENTO              PIC X(01)  VALUE 'S'.
015900     88  88-HUBO-CAMBIO-SI                      VALUE 'S'.
016000     88  88-HUBO-CAMBIO-NO                      VALUE 'N'.
016100 01  WS-SW-SLUG-GUION                PIC X(01)  VALUE 'S'.
016200     88  88-SLUG-GUION-SI                       VALUE 'S'.
016300     88  88-SLUG-GUION-NO                       VALUE 'N'.
016400 01  WS-SW-SLUG-ALFANUM              PIC X(01)  VALUE 'N'.
016500     88  88-SLUG-ALFANUM-SI                     VALUE 'S'.
016600     88  88-SLUG-ALFANUM-NO                     VALUE 'N'.
016700*         CONTADORES Y SUBSCRIPTOS  *
016800 77  WS-NRO-FILA-EQUIPO               PIC 9(05)   COMP VALUE 0.
016900 77  WS-CANT-SUBMISSN                 PIC 9(05)   COMP VALUE 0.
017000 77  WS-CANT-RESULTADOS               PIC 9(05)   COMP VALUE 0.
017100 77  WS-CNT-TOTAL                     PIC 9(05)   COMP VALUE 0.
017200 77  WS-CNT-PRE                       PIC 9(05)   COMP VALUE 0.
017300 77  WS-CNT-IN                        PIC 9(05)   COMP VALUE 0.
017400 77  WS-CNT-POST                      PIC 9(05)   COMP VALUE 0.
017500 77  WS-LARGEST-PRE                   PIC 9(03)   COMP VALUE 0.
017600 77  WS-TOT-REPOS                     PIC 9(07)   COMP VALUE 0.
017700 77  WS-TOT-COMMITS                   PIC 9(09)   COMP VALUE 0.
017800 77  WS-LARGO-1                       PIC 9(02)   COMP VALUE 0.
017900 77  WS-LARGO-2                       PIC 9(02)   COMP VALUE 0.
018000 77  WS-TRIM-LARGO                    PIC 9(02)   COMP VALUE 0.
018100 77  WS-LARGO-URL                     PIC 9(02)   COMP VALUE 0.
018200 77  WS-LARGO-RAZON                   PIC 9(02)   COMP VALUE 0.
018300 77  WS-LARGO-SLUG                    PIC 9(02)   COMP VALUE 0.
018400 77  WS-SLUG-IDX                      PIC 9(02)   COMP VALUE 0.
018500 77  WS-PCT-INICIO                    PIC 9(02)   COMP VALUE 0.
018600 77  WS-PCT-LARGO                     PIC 9(02)   COMP VALUE 0.
018700*         CONSTANTES DE TRABAJO      *
018800 77  WCN-SUBMISSN-TOPE                PIC 9(03)   COMP VALUE 300.
018900 77  WCN-RESULTADOS-TOPE              PIC 9(03)   COMP VALUE 300.
019000 77  WCN-PROGRAMA                     PIC X(09)   VALUE 'PGMORIG01'.
019100 77  WCN-MAYUSCULAS                   PIC X(26)
019200     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019300 77  WCN-MINUSCULAS                   PIC X(26)
019400     VALUE 'abcdefghijklmnopqrstuvwxyz'.
019500*         FECHA DE VENTANA DESGLOSADA (REDEFINES 1)  *
019600 01  WS-VENTANA-TEXTO.
019700     03  WS-VEN-INICIO-TXT             PIC 9(14).
019800     03  WS-VEN-FIN-TXT                PIC 9(14).
019900 01  WS-VENTANA-DESGLOSE REDEFINES WS-VENTANA-TEXTO.
020000     03  WS-VEN-INI-D.
020100         05  VEN-INI-AAAA               PIC 9(04).
020200         05  VEN-INI-MM                 PIC 9(02).
020300         05  VEN-INI-DD                 PIC 9(02).
020400         05  VEN-INI-HH                 PIC 9(02).
020500         05  VEN-INI-MIN                PIC 9(02).
020600         05  VEN-INI-SS                 PIC 9(02).
020700     03  WS-VEN-FIN-D.
020800         05  VEN-FIN-AAAA               PIC 9(04).
020900         05  VEN-FIN-MM                 PIC 9(02).
021000         05  VEN-FIN-DD                 PIC 9(02).
021100         05  VEN-FIN-HH                 PIC 9(02).
021200         05  VEN-FIN-MIN                PIC 9(02).
021300         05  VEN-FIN-SS                 PIC 9(02).
021400*         TABLA DE RANGO DE SEVERIDAD (REDEFINES 2)  *
021500 01  WS-TABLA-SEVERIDAD-INICIAL.
021600     03  FILLER            PIC X(20)  VALUE 'FLAGGED             '.
021700     03  FILLER            PIC X(20)  VALUE 'REVIEW-RECOMMENDED  '.
021800     03  FILLER            PIC X(20)  VALUE 'CLEAN               '.
021900 01  WS-TABLA-SEVERIDAD REDEFINES WS-TABLA-SEVERIDAD-INICIAL.
022000     03  WS-SEVERIDAD-NOMBRE  PIC X(20)
022100                               OCCURS 3 TIMES INDEXED BY IDX-SEV.
022200*         TIMESTAMP DE COMMIT DESGLOSADO (REDEFINES 3)  *
022300 01  WS-COMMIT-TS-TEXTO.
022400     03  WS-COMMIT-TS-VALOR             PIC 9(14).
022500 01  WS-COMMIT-TS-DESGLOSE REDEFINES WS-COMMIT-TS-TEXTO.
022600     03  CTS-AAAA                       PIC 9(04).
022700     03  CTS-MM                         PIC 9(02).
022800     03  CTS-DD                         PIC 9(02).
022900     03  CTS-HH                         PIC 9(02).
023000     03  CTS-MIN                        PIC 9(02).
023100     03  CTS-SS                         PIC 9(02).
023200*         TABLA SUBMISSN EN MEMORIA        *
023300 01  WS-TABLA-SUBMISSN.
023400     03  WS-SUBMISSN-FILA OCCURS 300 TIMES INDEXED BY IDX-SUB.
023500         05  SUB-TITULO-T                PIC X(30).
023600         05  SUB-TITULO-MAYUS-T          PIC X(30).
023700         05  SUB-TRACK-T                 PIC X(20).
023800         05  SUB-MIEMBROS-T              PIC X(60).
023900         05  SUB-URL-T                   PIC X(60).
024000         05  SUB-URL-NORM-T              PIC X(60).
024100         05  FILLER                      PIC X(10).
024200*         TABLA DE RESULTADOS POR EQUIPO    *
024300 01  WS-TABLA-RESULTADOS.
024400     03  WS-RESULTADO OCCURS 300 TIMES INDEXED BY IDX-RES.
024500         05  RES-TEAM                    PIC X(30).
024600         05  RES-TEAM-MAYUS               PIC X(30).
024700         05  RES-TEAM-SLUG                PIC X(30).
024800         05  RES-URL-REPO                 PIC X(60).
024900         05  RES-TOTAL                    PIC 9(05).
025000         05  RES-PRE                      PIC 9(05).
025100         05  RES-IN                       PIC 9(05).
025200         05  RES-POST                     PIC 9(05).
025300         05  RES-PRE-PCT-ED                PIC 9(03)V9(01).
025400         05  RES-LARGEST-PRE               PIC 9(03).
025500         05  RES-FIRST-IN-TS               PIC 9(14).
025600         05  RES-RISK                     PIC X(06).
025700         05  RES-FLAG                     PIC X(20).
025800         05  RES-RANK                     PIC 9(01)  COMP.
025900         05  RES-REASON                   PIC X(80).
026000         05  RES-SUB-TITULO                PIC X(30).
026100         05  RES-SUB-TRACK                 PIC X(20).
026200         05  RES-SUB-MIEMBROS              PIC X(60).
026300         05  FILLER                       PIC X(10).
026400*         AUXILIAR PARA EL INTERCAMBIO DEL ORDENAMIENTO  *
026500 01  WS-RESULTADO-AUX.
026600     03  AUX-TEAM                        PIC X(30).
026700     03  AUX-TEAM-MAYUS                   PIC X(30).
026800     03  AUX-TEAM-SLUG                    PIC X(30).
026900     03  AUX-URL-REPO                     PIC X(60).
027000     03  AUX-TOTAL                        PIC 9(05).
027100     03  AUX-PRE                          PIC 9(05).
027200     03  AUX-IN                           PIC 9(05).
027300     03  AUX-POST                         PIC 9(05).
027400     03  AUX-PRE-PCT-ED                    PIC 9(03)V9(01).
027500     03  AUX-LARGEST-PRE                   PIC 9(03).
027600     03  AUX-FIRST-IN-TS                   PIC 9(14).
027700     03  AUX-RISK                         PIC X(06).
027800     03  AUX-FLAG                         PIC X(20).
027900     03  AUX-RANK                         PIC 9(01)  COMP.
028000     03  AUX-REASON                       PIC X(80).
028100     03  AUX-SUB-TITULO                    PIC X(30).
028200     03  AUX-SUB-TRACK                     PIC X(20).
028300     03  AUX-SUB-MIEMBROS                  PIC X(60).
028400     03  FILLER                           PIC X(10).
028500*         AREAS DE TRABAJO DEL ANALISIS TEMPORAL   *
028600 01  WS-PRE-PCT-CALC                     PIC S9(03)V9(04) VALUE 0.
028700 01  WS-FIRST-IN-TS                       PIC 9(14)        VALUE 0.
028800 01  WS-RIESGO                           PIC X(06)        VALUE ' '.
028900 01  WS-RAZON-RIESGO                     PIC X(80)        VALUE ' '.
029000 01  WS-FLAG                             PIC X(20)        VALUE ' '.
029100 01  WS-RAZON-VEREDICTO                  PIC X(80)        VALUE ' '.
029200 01  WS-PCT-EDITADO                       PIC ZZ9.9.
029300*         AREA DEL SLUG DE IDENTIFICACION DEL EQUIPO  *
029400 01  WS-SLUG-EQUIPO                       PIC X(30)        VALUE ' '.
029500 01  WS-SLUG-ENTRADA                      PIC X(30)        VALUE ' '.
029600 01  WS-SLUG-CARACTER                     PIC X(01)        VALUE ' '.
029700*         AREAS DEL CRUCE CONTRA SUBMISSN          *
029800 01  WS-URL-TRABAJO                      PIC X(60)        VALUE ' '.
029900 01  WS-URL-EQUIPO-NORM                  PIC X(60)        VALUE ' '.
030000 01  WS-NOMBRE-EQUIPO-MAYUS              PIC X(30)        VALUE ' '.
030100 01  WS-SUB-TITULO-MATCH                  PIC X(30)        VALUE ' '.
030200 01  WS-SUB-TRACK-MATCH                   PIC X(20)        VALUE ' '.
030300 01  WS-SUB-MIEMBROS-MATCH                PIC X(60)        VALUE ' '.
030400*         AREA GENERICA DE CALCULO DE LARGO DE CAMPO *
030500 01  WS-TRIM-CAMPO                        PIC X(80)        VALUE ' '.
030600*         MENSAJE DE RECHAZO DE CONFIGURACION       *
030700 01  WS-MSG-RECHAZO                       PIC X(60)        VALUE ' '.
030800 01  WS-FILA-RECHAZO-ED                    PIC ZZZZ9.
030900*         COPIAS DE LOS REGISTROS DEL CIRCUITO       *
031000 COPY WVENTANA.
031100 COPY WEQUIPO.
031200 COPY WCOMMIT.
031300 COPY WSUBMIS.
031400 COPY WLINEA.
031500 COPY WCANCELA.
031600*****************************************************************
031700 PROCEDURE DIVISION.
031800*****************************************************************
031900 0000-MAIN-PROCEDURE.
032000*----------------------
032100
032200     PERFORM 1000-INICIO.
032300
032400     PERFORM 2000-PROCESO
032500         UNTIL 88-FS-TEAMSPEC-EOF.
032600
032700     PERFORM 3000-FINALIZAR.
032800
032900     STOP RUN.
033000
033100 1000-INICIO.
033200*--------------
033300
033400     INITIALIZE WCANCELA.
033500     MOVE WCN-PROGRAMA          TO WCANCELA-PROGRAMA.
033600
033700     PERFORM 1100-ABRIR-ARCHIVOS.
033800
033900     PERFORM 1200-LEER-VENTANA.
034000     PERFORM 1250-VALIDAR-VENTANA.
034100
034200     SET 88-SUBMISSN-AUSENTE-NO TO TRUE.
034300     IF 88-FS-SUBMISSN-NOEXISTE
034400        SET 88-SUBMISSN-AUSENTE-SI TO TRUE
034500     ELSE
034600        PERFORM 1320-LEER-SUBMISSN
034700        PERFORM 1300-CARGAR-SUBMISSN
034800            UNTIL 88-FS-SUBMISSN-EOF
034900     END-IF.
035000
035100     PERFORM 1400-LEER-EQUIPO.
035200     PERFORM 1500-LEER-COMMIT.
035300
035400 FIN-1000.
035500     EXIT.
035600
035700 1100-ABRIR-ARCHIVOS.
035800*---------------------
035900
036000     OPEN INPUT WINDOWCF.
036100     EVALUATE TRUE
036200         WHEN 88-FS-WINDOWCF-OK
036300              CONTINUE
036400         WHEN OTHER
036500              MOVE '1100-ABRIR-ARCHIVOS'   TO WCANCELA-PARRAFO
036600              MOVE 'WINDOWCF'               TO WCANCELA-RECURSO
036700              MOVE 'OPEN'                   TO WCANCELA-OPERACION
036800              MOVE FS-WINDOWCF              TO WCANCELA-CODRET
036900              MOVE 'ABRE VENTANA'           TO WCANCELA-MENSAJE
037000              PERFORM 99999-CANCELO
037100     END-EVALUATE.
037200
037300     OPEN INPUT TEAMSPEC.
037400     EVALUATE TRUE
037500         WHEN 88-FS-TEAMSPEC-OK
037600              CONTINUE
037700         WHEN OTHER
037800              MOVE '1100-ABRIR-ARCHIVOS'   TO WCANCELA-PARRAFO
037900              MOVE 'TEAMSPEC'               TO WCANCELA-RECURSO
038000              MOVE 'OPEN'                   TO WCANCELA-OPERACION
038100              MOVE FS-TEAMSPEC              TO WCANCELA-CODRET
038200              MOVE 'ABRE FICHA DE EQUIPO'   TO WCANCELA-MENSAJE
038300              PERFORM 99999-CANCELO
038400     END-EVALUATE.
038500
038600     OPEN INPUT COMMITS.
038700     EVALUATE TRUE
038800         WHEN 88-FS-COMMITS-OK
038900              CONTINUE
039000         WHEN 88-FS-COMMITS-EOF
039100              CONTINUE
039200         WHEN OTHER
039300              MOVE '1100-ABRIR-ARCHIVOS'   TO WCANCELA-PARRAFO
039400              MOVE 'COMMITS'                TO WCANCELA-RECURSO
039500              MOVE 'OPEN'                   TO WCANCELA-OPERACION
039600              MOVE FS-COMMITS               TO WCANCELA-CODRET
039700              MOVE 'ABRE COMMITS'           TO WCANCELA-MENSAJE
039800              PERFORM 99999-CANCELO
039900     END-EVALUATE.
040000
040100     OPEN INPUT SUBMISSN.
040200     EVALUATE TRUE
040300         WHEN 88-FS-SUBMISSN-OK
040400              CONTINUE
040500         WHEN 88-FS-SUBMISSN-NOEXISTE
040600              CONTINUE
040700         WHEN OTHER
040800              MOVE '1100-ABRIR-ARCHIVOS'   TO WCANCELA-PARRAFO
040900              MOVE 'SUBMISSN'               TO WCANCELA-RECURSO
041000              MOVE 'OPEN'                   TO WCANCELA-OPERACION
041100              MOVE FS-SUBMISSN              TO WCANCELA-CODRET
041200              MOVE 'ABRE PORTAL DE ENTREGA' TO WCANCELA-MENSAJE
041300              PERFORM 99999-CANCELO
041400     END-EVALUATE.
041500
041600     OPEN OUTPUT TEAMRPT.
041700     EVALUATE TRUE
041800         WHEN 88-FS-TEAMRPT-OK
041900              CONTINUE
042000         WHEN OTHER
042100              MOVE '1100-ABRIR-ARCHIVOS'   TO WCANCELA-PARRAFO
042200              MOVE 'TEAMRPT'                TO WCANCELA-RECURSO
042300              MOVE 'OPEN'                   TO WCANCELA-OPERACION
042400              MOVE FS-TEAMRPT               TO WCANCELA-CODRET
042500              MOVE 'ABRE REPORTE DE EQUIPO' TO WCANCELA-MENSAJE
042600              PERFORM 99999-CANCELO
042700     END-EVALUATE.
042800
042900     OPEN OUTPUT INDEXRPT.
043000     EVALUATE TRUE
043100         WHEN 88-FS-INDEXRPT-OK
043200              CONTINUE
043300         WHEN OTHER
043400              MOVE '1100-ABRIR-ARCHIVOS'   TO WCANCELA-PARRAFO
043500              MOVE 'INDEXRPT'               TO WCANCELA-RECURSO
043600              MOVE 'OPEN'                   TO WCANCELA-OPERACION
043700              MOVE FS-INDEXRPT              TO WCANCELA-CODRET
043800              MOVE 'ABRE INDICE GENERAL'    TO WCANCELA-MENSAJE
043900              PERFORM 99999-CANCELO
044000     END-EVALUATE.
044100
044200 FIN-1100.
044300     EXIT.
044400
044500 1200-LEER-VENTANA.
044600*--------------------
044700
044800     INITIALIZE REG-VENTANA.
044900
045000     READ WINDOWCF INTO REG-VENTANA.
045100
045200     EVALUATE TRUE
045300         WHEN 88-FS-WINDOWCF-OK
045400              CONTINUE
045500         WHEN 88-FS-WINDOWCF-EOF
045600              MOVE 'VENTANA DEL HACKATHON AUSENTE O VACIA'
045700                                            TO WS-MSG-RECHAZO
045800              PERFORM 99998-RECHAZAR
045900         WHEN OTHER
046000              MOVE '1200-LEER-VENTANA'      TO WCANCELA-PARRAFO
046100              MOVE 'WINDOWCF'               TO WCANCELA-RECURSO
046200              MOVE 'READ'                   TO WCANCELA-OPERACION
046300              MOVE FS-WINDOWCF              TO WCANCELA-CODRET
046400              MOVE 'LEE VENTANA'            TO WCANCELA-MENSAJE
046500              PERFORM 99999-CANCELO
046600     END-EVALUATE.
046700
046800 FIN-1200.
046900     EXIT.
047000
047100 1250-VALIDAR-VENTANA.
047200*-----------------------
047300
047400     IF VEN-FIN < VEN-INICIO
047500        MOVE 'FIN DE VENTANA ANTERIOR AL INICIO DE VENTANA'
047600                                           TO WS-MSG-RECHAZO
047700        PERFORM 99998-RECHAZAR
047800     END-IF.
047900
048000 FIN-1250.
048100     EXIT.
048200
048300 1300-CARGAR-SUBMISSN.
048400*-----------------------
048500
048600     ADD 1 TO WS-CANT-SUBMISSN.
048700
048800     EVALUATE TRUE
048900         WHEN WS-CANT-SUBMISSN > WCN-SUBMISSN-TOPE
049000              DISPLAY 'TABLA DE SUBMISSN EXCEDIDA'
049100              DISPLAY 'LIMITE: ' WCN-SUBMISSN-TOPE
049200              SUBTRACT 1 FROM WS-CANT-SUBMISSN
049300         WHEN OTHER
049400              MOVE SUB-TITULO  TO SUB-TITULO-T(WS-CANT-SUBMISSN)
049500              MOVE SUB-TRACK   TO SUB-TRACK-T(WS-CANT-SUBMISSN)
049600              MOVE SUB-MIEMBROS
049700                               TO SUB-MIEMBROS-T(WS-CANT-SUBMISSN)
049800              MOVE SUB-URL-REPO
049900                               TO SUB-URL-T(WS-CANT-SUBMISSN)
050000              PERFORM 1310-NORMALIZAR-SUBMISSN
050100     END-EVALUATE.
050200
050300     PERFORM 1320-LEER-SUBMISSN.
050400
050500 FIN-1300.
050600     EXIT.
050700
050800 1310-NORMALIZAR-SUBMISSN.
050900*----------------------------
051000
051100     MOVE SUB-URL-T(WS-CANT-SUBMISSN)  TO WS-URL-TRABAJO.
051200     PERFORM 2910-NORMALIZAR-URL.
051300     MOVE WS-URL-TRABAJO
051400                   TO SUB-URL-NORM-T(WS-CANT-SUBMISSN).
051500
051600     MOVE SUB-TITULO-T(WS-CANT-SUBMISSN)
051700                TO SUB-TITULO-MAYUS-T(WS-CANT-SUBMISSN).
051800     INSPECT SUB-TITULO-MAYUS-T(WS-CANT-SUBMISSN)
051900             CONVERTING WCN-MINUSCULAS TO WCN-MAYUSCULAS.
052000
052100 FIN-1310.
052200     EXIT.
052300
052400 1320-LEER-SUBMISSN.
052500*----------------------
052600
052700     INITIALIZE REG-SUBMISSN.
052800
052900     READ SUBMISSN INTO REG-SUBMISSN.
053000
053100     EVALUATE TRUE
053200         WHEN 88-FS-SUBMISSN-OK
053300              CONTINUE
053400         WHEN 88-FS-SUBMISSN-EOF
053500              CONTINUE
053600         WHEN OTHER
053700              MOVE '1320-LEER-SUBMISSN'    TO WCANCELA-PARRAFO
053800              MOVE 'SUBMISSN'               TO WCANCELA-RECURSO
053900              MOVE 'READ'                   TO WCANCELA-OPERACION
054000              MOVE FS-SUBMISSN              TO WCANCELA-CODRET
054100              MOVE 'LEE PORTAL DE ENTREGA'  TO WCANCELA-MENSAJE
054200              PERFORM 99999-CANCELO
054300     END-EVALUATE.
054400
054500 FIN-1320.
054600     EXIT.
054700
054800 1400-LEER-EQUIPO.
054900*--------------------
055000
055100     INITIALIZE REG-EQUIPO.
055200
055300     READ TEAMSPEC INTO REG-EQUIPO.
055400
055500     EVALUATE TRUE
055600         WHEN 88-FS-TEAMSPEC-OK
055700              ADD 1 TO WS-NRO-FILA-EQUIPO
055800              IF EQP-NOMBRE = SPACES OR EQP-URL-REPO = SPACES
055900                 MOVE WS-NRO-FILA-EQUIPO  TO WS-FILA-RECHAZO-ED
056000                 STRING 'FILA TEAMSPEC INVALIDA NRO '   DELIMITED BY SIZE
056100                        WS-FILA-RECHAZO-ED               DELIMITED BY SIZE
056200                     INTO WS-MSG-RECHAZO
056300                     ON OVERFLOW CONTINUE
056400                 END-STRING
056500                 PERFORM 99998-RECHAZAR
056600              END-IF
056700         WHEN 88-FS-TEAMSPEC-EOF
056800              CONTINUE
056900         WHEN OTHER
057000              MOVE '1400-LEER-EQUIPO'      TO WCANCELA-PARRAFO
057100              MOVE 'TEAMSPEC'               TO WCANCELA-RECURSO
057200              MOVE 'READ'                   TO WCANCELA-OPERACION
057300              MOVE FS-TEAMSPEC              TO WCANCELA-CODRET
057400              MOVE 'LEE FICHA DE EQUIPO'    TO WCANCELA-MENSAJE
057500              PERFORM 99999-CANCELO
057600     END-EVALUATE.
057700
057800 FIN-1400.
057900     EXIT.
058000
058100 1500-LEER-COMMIT.
058200*--------------------
058300
058400     INITIALIZE REG-COMMIT.
058500
058600     READ COMMITS INTO REG-COMMIT.
058700
058800     EVALUATE TRUE
058900         WHEN 88-FS-COMMITS-OK
059000              CONTINUE
059100         WHEN 88-FS-COMMITS-EOF
059200              CONTINUE
059300         WHEN OTHER
059400              MOVE '1500-LEER-COMMIT'      TO WCANCELA-PARRAFO
059500              MOVE 'COMMITS'                TO WCANCELA-RECURSO
059600              MOVE 'READ'                   TO WCANCELA-OPERACION
059700              MOVE FS-COMMITS               TO WCANCELA-CODRET
059800              MOVE 'LEE COMMIT'             TO WCANCELA-MENSAJE
059900              PERFORM 99999-CANCELO
060000     END-EVALUATE.
060100
060200 FIN-1500.
060300     EXIT.
060400
060500 2000-PROCESO.
060600*----------------
060700
060800     PERFORM 2050-GENERAR-SLUG-EQUIPO.
060900     PERFORM 2100-ANALIZAR-COMMITS-EQUIPO.
061000     PERFORM 2300-BUSCAR-SUBMISSN.
061100     PERFORM 2400-CONSTRUIR-VEREDICTO.
061200     PERFORM 2500-ESCRIBIR-TEAMRPT.
061300     PERFORM 2600-ACUMULAR-RESULTADO.
061400
061500     PERFORM 1400-LEER-EQUIPO.
061600
061700 FIN-2000.
061800     EXIT.
061900
062000 2050-GENERAR-SLUG-EQUIPO.
062100*------------------------------
062200*    CALCULA EL SLUG DEL EQUIPO (IDENTIFICADOR DEL REPORTE POR     *
062300*    EQUIPO): MINUSCULAS, CADA CORRIDA DE CARACTERES NO ALFANU-    *
062400*    MERICOS COLAPSADA EN UN UNICO GUION, SIN GUIONES AL INICIO NI *
062500*    AL FINAL; SI QUEDA VACIO SE USA 'team-report' (ORIG-0062).    *
062600
062700     MOVE EQP-NOMBRE       TO WS-SLUG-ENTRADA.
062800     INSPECT WS-SLUG-ENTRADA
062900             CONVERTING WCN-MAYUSCULAS TO WCN-MINUSCULAS.
063000
063100     MOVE SPACES TO WS-SLUG-EQUIPO.
063200     MOVE 0      TO WS-LARGO-SLUG.
063300     SET 88-SLUG-GUION-SI TO TRUE.
063400
063500     PERFORM 2051-CLASIFICAR-CARACTER-SLUG
063600         VARYING WS-SLUG-IDX FROM 1 BY 1
063700         UNTIL WS-SLUG-IDX > 30.
063800
063900     IF WS-LARGO-SLUG > 0
064000        AND WS-SLUG-EQUIPO(WS-LARGO-SLUG:1) = '-'
064100        MOVE SPACE TO WS-SLUG-EQUIPO(WS-LARGO-SLUG:1)
064200        SUBTRACT 1 FROM WS-LARGO-SLUG
064300     END-IF.
064400
064500     IF WS-LARGO-SLUG = 0
064600        MOVE 'team-report' TO WS-SLUG-EQUIPO
064700     END-IF.
064800
064900 FIN-2050.
065000     EXIT.
065100
065200 2051-CLASIFICAR-CARACTER-SLUG.
065300*-----------------------------------
065400
065500     MOVE WS-SLUG-ENTRADA(WS-SLUG-IDX:1) TO WS-SLUG-CARACTER.
065600     SET 88-SLUG-ALFANUM-NO TO TRUE.
065700
065800     IF WS-SLUG-CARACTER >= 'a' AND WS-SLUG-CARACTER <= 'z'
065900        SET 88-SLUG-ALFANUM-SI TO TRUE
066000     END-IF.
066100     IF WS-SLUG-CARACTER >= '0' AND WS-SLUG-CARACTER <= '9'
066200        SET 88-SLUG-ALFANUM-SI TO TRUE
066300     END-IF.
066400
066500     IF 88-SLUG-ALFANUM-SI
066600        ADD 1 TO WS-LARGO-SLUG
066700        MOVE WS-SLUG-CARACTER TO WS-SLUG-EQUIPO(WS-LARGO-SLUG:1)
066800        SET 88-SLUG-GUION-NO TO TRUE
066900     ELSE
067000        IF 88-SLUG-GUION-NO
067100           ADD 1 TO WS-LARGO-SLUG
067200           MOVE '-' TO WS-SLUG-EQUIPO(WS-LARGO-SLUG:1)
067300           SET 88-SLUG-GUION-SI TO TRUE
067400        END-IF
067500     END-IF.
067600
067700 FIN-2051.
067800     EXIT.
067900
068000 2100-ANALIZAR-COMMITS-EQUIPO.
068100*--------------------------------
068200
068300     MOVE 0 TO WS-CNT-TOTAL WS-CNT-PRE WS-CNT-IN WS-CNT-POST
068400               WS-LARGEST-PRE WS-FIRST-IN-TS.
068500     SET 88-HUBO-IN-NO TO TRUE.
068600
068700     PERFORM 2105-SALTAR-COMMITS-AJENOS
068800         UNTIL 88-FS-COMMITS-EOF
068900         OR CMT-EQUIPO = EQP-NOMBRE.
069000
069100     PERFORM 2110-CLASIFICAR-COMMIT
069200         UNTIL 88-FS-COMMITS-EOF
069300         OR CMT-EQUIPO NOT = EQP-NOMBRE.
069400
069500     PERFORM 2200-CALCULAR-PORCENTAJE.
069600     PERFORM 2210-DERIVAR-RIESGO.
069700
069800 FIN-2100.
069900     EXIT.
070000
070100 2105-SALTAR-COMMITS-AJENOS.
070200*------------------------------
070300*    DESCARTA LOS COMMITS QUE NO PERTENECEN AL EQUIPO QUE SE ESTA *
070400*    PROCESANDO (EQUIPOS DESCONOCIDOS O FUERA DE ORDEN) PARA QUE  *
070500*    EL CURSOR DE COMMITS AVANCE SIEMPRE Y NO QUEDE DETENIDO EN   *
070600*    UN REGISTRO AJENO, LO QUE DEJARIA SIN COMMITS A TODOS LOS    *
070700*    EQUIPOS SIGUIENTES DE LA CORRIDA (TICKET ORIG-0059).         *
070800
070900     PERFORM 1500-LEER-COMMIT.
071000
071100 FIN-2105.
071200     EXIT.
071300
071400 2110-CLASIFICAR-COMMIT.
071500*--------------------------
071600
071700     ADD 1 TO WS-CNT-TOTAL.
071800
071900     EVALUATE TRUE
072000         WHEN CMT-TS < VEN-INICIO
072100              ADD 1 TO WS-CNT-PRE
072200              IF CMT-ARCHIVOS > WS-LARGEST-PRE
072300                 MOVE CMT-ARCHIVOS TO WS-LARGEST-PRE
072400              END-IF
072500         WHEN CMT-TS > VEN-FIN
072600              ADD 1 TO WS-CNT-POST
072700         WHEN OTHER
072800              ADD 1 TO WS-CNT-IN
072900              IF 88-HUBO-IN-NO
073000                 MOVE CMT-TS          TO WS-FIRST-IN-TS
073100                 SET 88-HUBO-IN-SI    TO TRUE
073200              ELSE
073300                 IF CMT-TS < WS-FIRST-IN-TS
073400                    MOVE CMT-TS       TO WS-FIRST-IN-TS
073500                 END-IF
073600              END-IF
073700     END-EVALUATE.
073800
073900     PERFORM 1500-LEER-COMMIT.
074000
074100 FIN-2110.
074200     EXIT.
074300
074400 2200-CALCULAR-PORCENTAJE.
074500*----------------------------
074600
074700     IF WS-CNT-TOTAL = 0
074800        MOVE 0 TO WS-PRE-PCT-CALC
074900     ELSE
075000        COMPUTE WS-PRE-PCT-CALC =
075100                (WS-CNT-PRE / WS-CNT-TOTAL) * 100
075200     END-IF.
075300
075400 FIN-2200.
075500     EXIT.
075600
075700 2210-DERIVAR-RIESGO.
075800*------------------------
075900
076000     EVALUATE TRUE
076100         WHEN WS-CNT-TOTAL = 0
076200              MOVE 'LOW   '  TO WS-RIESGO
076300              MOVE 'No commits found; temporal originality risk is low.'
076400                              TO WS-RAZON-RIESGO
076500         WHEN WS-PRE-PCT-CALC > 50.0
076600              MOVE 'HIGH  '  TO WS-RIESGO
076700              COMPUTE WS-PCT-EDITADO ROUNDED =
076800                      WS-PRE-PCT-CALC
076900              PERFORM 2930-TRIMIAR-PCT-EDITADO
077000              STRING WS-PCT-EDITADO(WS-PCT-INICIO:WS-PCT-LARGO)
077100                                                    DELIMITED BY SIZE
077200                  '% of commits were made before'  DELIMITED BY SIZE
077300                  ' the hackathon window.'          DELIMITED BY SIZE
077400                  INTO WS-RAZON-RIESGO
077500                  ON OVERFLOW CONTINUE
077600              END-STRING
077700         WHEN WS-LARGEST-PRE > 20
077800              MOVE 'HIGH  '  TO WS-RIESGO
077900              MOVE WS-LARGEST-PRE TO WS-FILA-RECHAZO-ED
078000              STRING 'Largest pre-window commit'     DELIMITED BY SIZE
078100                  ' touched '                         DELIMITED BY SIZE
078200                  WS-FILA-RECHAZO-ED                  DELIMITED BY SIZE
078300                  ' files (>20).'                     DELIMITED BY SIZE
078400                  INTO WS-RAZON-RIESGO
078500                  ON OVERFLOW CONTINUE
078600              END-STRING
078700         WHEN WS-PRE-PCT-CALC > 20.0
078800              MOVE 'MEDIUM'  TO WS-RIESGO
078900              COMPUTE WS-PCT-EDITADO ROUNDED =
079000                      WS-PRE-PCT-CALC
079100              PERFORM 2930-TRIMIAR-PCT-EDITADO
079200              STRING WS-PCT-EDITADO(WS-PCT-INICIO:WS-PCT-LARGO)
079300                                                    DELIMITED BY SIZE
079400                  '% of commits were made before'  DELIMITED BY SIZE
079500                  ' the hackathon window (>20%).'  DELIMITED BY SIZE
079600                  INTO WS-RAZON-RIESGO
079700                  ON OVERFLOW CONTINUE
079800              END-STRING
079900         WHEN WS-LARGEST-PRE > 10
080000              MOVE 'MEDIUM'  TO WS-RIESGO
080100              MOVE WS-LARGEST-PRE TO WS-FILA-RECHAZO-ED
080200              STRING 'Largest pre-window commit'     DELIMITED BY SIZE
080300                  ' touched '                         DELIMITED BY SIZE
080400                  WS-FILA-RECHAZO-ED                  DELIMITED BY SIZE
080500                  ' files (>10).'                     DELIMITED BY SIZE
080600                  INTO WS-RAZON-RIESGO
080700                  ON OVERFLOW CONTINUE
080800              END-STRING
080900         WHEN OTHER
081000              MOVE 'LOW   '  TO WS-RIESGO
081100              MOVE 'Most commits were made during the hackathon window.'
081200                              TO WS-RAZON-RIESGO
081300     END-EVALUATE.
081400
081500 FIN-2210.
081600     EXIT.
081700
081800 2300-BUSCAR-SUBMISSN.
081900*------------------------
082000
082100     SET 88-SUB-ENCONTRADA-NO TO TRUE.
082200
082300     MOVE EQP-URL-REPO   TO WS-URL-TRABAJO.
082400     PERFORM 2910-NORMALIZAR-URL.
082500     MOVE WS-URL-TRABAJO TO WS-URL-EQUIPO-NORM.
082600
082700     IF WS-CANT-SUBMISSN > 0
082800        PERFORM 2310-BUSCAR-POR-URL
082900           VARYING IDX-SUB FROM 1 BY 1
083000           UNTIL IDX-SUB > WS-CANT-SUBMISSN
083100           OR 88-SUB-ENCONTRADA-SI
083200
083300        IF 88-SUB-ENCONTRADA-NO
083400           MOVE EQP-NOMBRE TO WS-NOMBRE-EQUIPO-MAYUS
083500           INSPECT WS-NOMBRE-EQUIPO-MAYUS
083600                   CONVERTING WCN-MINUSCULAS TO WCN-MAYUSCULAS
083700           PERFORM 2320-BUSCAR-POR-TITULO
083800              VARYING IDX-SUB FROM 1 BY 1
083900              UNTIL IDX-SUB > WS-CANT-SUBMISSN
084000              OR 88-SUB-ENCONTRADA-SI
084100        END-IF
084200     END-IF.
084300
084400     IF 88-SUB-ENCONTRADA-SI
084500        MOVE SUB-TITULO-T(IDX-SUB)    TO WS-SUB-TITULO-MATCH
084600        MOVE SUB-TRACK-T(IDX-SUB)      TO WS-SUB-TRACK-MATCH
084700        MOVE SUB-MIEMBROS-T(IDX-SUB)   TO WS-SUB-MIEMBROS-MATCH
084800     ELSE
084900        MOVE 'Not provided'            TO WS-SUB-TITULO-MATCH
085000        MOVE 'Not provided'            TO WS-SUB-TRACK-MATCH
085100        MOVE 'Not provided'            TO WS-SUB-MIEMBROS-MATCH
085200     END-IF.
085300
085400 FIN-2300.
085500     EXIT.
085600
085700 2310-BUSCAR-POR-URL.
085800*-----------------------
085900
086000     IF WS-URL-EQUIPO-NORM NOT = SPACES
086100        AND SUB-URL-NORM-T(IDX-SUB) = WS-URL-EQUIPO-NORM
086200        SET 88-SUB-ENCONTRADA-SI TO TRUE
086300     END-IF.
086400
086500 FIN-2310.
086600     EXIT.
086700
086800 2320-BUSCAR-POR-TITULO.
086900*---------------------------
087000
087100     IF SUB-TITULO-MAYUS-T(IDX-SUB) = WS-NOMBRE-EQUIPO-MAYUS
087200        SET 88-SUB-ENCONTRADA-SI TO TRUE
087300     END-IF.
087400
087500 FIN-2320.
087600     EXIT.
087700
087800 2400-CONSTRUIR-VEREDICTO.
087900*----------------------------
088000
088100     MOVE WS-RAZON-RIESGO TO WS-TRIM-CAMPO.
088200     PERFORM 2900-CALCULAR-LARGO.
088300     MOVE WS-TRIM-LARGO    TO WS-LARGO-RAZON.
088400
088500     EVALUATE WS-RIESGO
088600         WHEN 'HIGH  '
088700              MOVE 'FLAGGED             '  TO WS-FLAG
088800              STRING 'Temporal originality risk is high: '
088900                                                   DELIMITED BY SIZE
089000                     WS-RAZON-RIESGO(1:WS-LARGO-RAZON)
089100                                                   DELIMITED BY SIZE
089200                     ' Recommend organizer review'  DELIMITED BY SIZE
089300                     ' before judging.'              DELIMITED BY SIZE
089400                  INTO WS-RAZON-VEREDICTO
089500                  ON OVERFLOW CONTINUE
089600              END-STRING
089700         WHEN 'MEDIUM'
089800              MOVE 'REVIEW-RECOMMENDED  '  TO WS-FLAG
089900              STRING 'Temporal originality risk is medium: '
090000                                                   DELIMITED BY SIZE
090100                     WS-RAZON-RIESGO(1:WS-LARGO-RAZON)
090200                                                   DELIMITED BY SIZE
090300                  INTO WS-RAZON-VEREDICTO
090400                  ON OVERFLOW CONTINUE
090500              END-STRING
090600         WHEN OTHER
090700              MOVE 'CLEAN               '  TO WS-FLAG
090800              STRING 'No major originality concerns '  DELIMITED BY SIZE
090900                     'were detected from available signals.'
091000                                                   DELIMITED BY SIZE
091100                  INTO WS-RAZON-VEREDICTO
091200                  ON OVERFLOW CONTINUE
091300              END-STRING
091400     END-EVALUATE.
091500
091600 FIN-2400.
091700     EXIT.
091800
091900 2500-ESCRIBIR-TEAMRPT.
092000*--------------------------
092100
092200     PERFORM 2510-TEAMRPT-ENCABEZADO.
092300     PERFORM 2515-TEAMRPT-SLUG.
092400     PERFORM 2520-TEAMRPT-REPO.
092500     PERFORM 2530-TEAMRPT-DEVPOST.
092600     PERFORM 2540-TEAMRPT-MIEMBROS.
092700     PERFORM 2550-TEAMRPT-TEMPORAL.
092800     PERFORM 2560-TEAMRPT-RESUMEN.
092900     PERFORM 2570-TEAMRPT-SEPARADOR.
093000
093100 FIN-2500.
093200     EXIT.
093300
093400 2510-TEAMRPT-ENCABEZADO.
093500*----------------------------
093600
093700     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
093800     MOVE EQP-NOMBRE TO WS-TRIM-CAMPO.
093900     PERFORM 2900-CALCULAR-LARGO.
094000     MOVE WS-TRIM-LARGO TO WS-LARGO-1.
094100     MOVE WS-FLAG TO WS-TRIM-CAMPO.
094200     PERFORM 2900-CALCULAR-LARGO.
094300     MOVE WS-TRIM-LARGO TO WS-LARGO-2.
094400
094500     STRING '# '                         DELIMITED BY SIZE
094600            EQP-NOMBRE(1:WS-LARGO-1)      DELIMITED BY SIZE
094700            ' - '                        DELIMITED BY SIZE
094800            WS-FLAG(1:WS-LARGO-2)         DELIMITED BY SIZE
094900         INTO WS-LINEA-RPT-TEXTO
095000         ON OVERFLOW CONTINUE
095100     END-STRING.
095200
095300     PERFORM 2580-WRITE-TEAMRPT.
095400
095500 FIN-2510.
095600     EXIT.
095700
095800 2515-TEAMRPT-SLUG.
095900*----------------------
096000
096100     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
096200     MOVE WS-SLUG-EQUIPO TO WS-TRIM-CAMPO.
096300     PERFORM 2900-CALCULAR-LARGO.
096400     MOVE WS-TRIM-LARGO TO WS-LARGO-1.
096500
096600     STRING 'Slug: '                     DELIMITED BY SIZE
096700            WS-SLUG-EQUIPO(1:WS-LARGO-1)  DELIMITED BY SIZE
096800         INTO WS-LINEA-RPT-TEXTO
096900         ON OVERFLOW CONTINUE
097000     END-STRING.
097100
097200     PERFORM 2580-WRITE-TEAMRPT.
097300
097400 FIN-2515.
097500     EXIT.
097600
097700 2520-TEAMRPT-REPO.
097800*----------------------
097900
098000     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
098100     MOVE EQP-URL-REPO TO WS-TRIM-CAMPO.
098200     PERFORM 2900-CALCULAR-LARGO.
098300     MOVE WS-TRIM-LARGO TO WS-LARGO-1.
098400
098500     STRING 'Repo: '                     DELIMITED BY SIZE
098600            EQP-URL-REPO(1:WS-LARGO-1)    DELIMITED BY SIZE
098700         INTO WS-LINEA-RPT-TEXTO
098800         ON OVERFLOW CONTINUE
098900     END-STRING.
099000
099100     PERFORM 2580-WRITE-TEAMRPT.
099200
099300 FIN-2520.
099400     EXIT.
099500
099600 2530-TEAMRPT-DEVPOST.
099700*--------------------------
099800
099900     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
100000
100100     IF 88-SUB-ENCONTRADA-SI
100200        MOVE WS-SUB-TITULO-MATCH TO WS-TRIM-CAMPO
100300        PERFORM 2900-CALCULAR-LARGO
100400        MOVE WS-TRIM-LARGO TO WS-LARGO-1
100500        MOVE WS-SUB-TRACK-MATCH TO WS-TRIM-CAMPO
100600        PERFORM 2900-CALCULAR-LARGO
100700        MOVE WS-TRIM-LARGO TO WS-LARGO-2
100800        STRING 'Devpost: '                              DELIMITED BY SIZE
100900               WS-SUB-TITULO-MATCH(1:WS-LARGO-1)         DELIMITED BY SIZE
101000               ' | '                                     DELIMITED BY SIZE
101100               WS-SUB-TRACK-MATCH(1:WS-LARGO-2)          DELIMITED BY SIZE
101200            INTO WS-LINEA-RPT-TEXTO
101300            ON OVERFLOW CONTINUE
101400        END-STRING
101500     ELSE
101600        MOVE 'Devpost: Not provided' TO WS-LINEA-RPT-TEXTO
101700     END-IF.
101800
101900     PERFORM 2580-WRITE-TEAMRPT.
102000
102100 FIN-2530.
102200     EXIT.
102300
102400 2540-TEAMRPT-MIEMBROS.
102500*---------------------------
102600
102700     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
102800
102900     IF 88-SUB-ENCONTRADA-SI
103000        MOVE WS-SUB-MIEMBROS-MATCH TO WS-TRIM-CAMPO
103100        PERFORM 2900-CALCULAR-LARGO
103200        MOVE WS-TRIM-LARGO TO WS-LARGO-1
103300        STRING 'Team members: '                          DELIMITED BY SIZE
103400               WS-SUB-MIEMBROS-MATCH(1:WS-LARGO-1)  DELIMITED BY SIZE
103500            INTO WS-LINEA-RPT-TEXTO
103600            ON OVERFLOW CONTINUE
103700        END-STRING
103800     ELSE
103900        MOVE 'Team members: Not provided' TO WS-LINEA-RPT-TEXTO
104000     END-IF.
104100
104200     PERFORM 2580-WRITE-TEAMRPT.
104300
104400 FIN-2540.
104500     EXIT.
104600
104700 2550-TEAMRPT-TEMPORAL.
104800*---------------------------
104900
105000     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
105100     MOVE WS-CNT-TOTAL TO WS-FILA-RECHAZO-ED.
105200     STRING 'Commits analyzed: ' DELIMITED BY SIZE
105300            WS-FILA-RECHAZO-ED   DELIMITED BY SIZE
105400         INTO WS-LINEA-RPT-TEXTO
105500         ON OVERFLOW CONTINUE
105600     END-STRING.
105700     PERFORM 2580-WRITE-TEAMRPT.
105800
105900     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
106000     MOVE WS-CNT-PRE  TO WS-FILA-RECHAZO-ED.
106100     STRING 'Pre-window: ' DELIMITED BY SIZE
106200            WS-FILA-RECHAZO-ED  DELIMITED BY SIZE
106300         INTO WS-LINEA-RPT-TEXTO
106400         ON OVERFLOW CONTINUE
106500     END-STRING.
106600     PERFORM 2580-WRITE-TEAMRPT.
106700
106800     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
106900     MOVE WS-CNT-IN   TO WS-FILA-RECHAZO-ED.
107000     STRING 'In-window: ' DELIMITED BY SIZE
107100            WS-FILA-RECHAZO-ED  DELIMITED BY SIZE
107200         INTO WS-LINEA-RPT-TEXTO
107300         ON OVERFLOW CONTINUE
107400     END-STRING.
107500     PERFORM 2580-WRITE-TEAMRPT.
107600
107700     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
107800     MOVE WS-CNT-POST TO WS-FILA-RECHAZO-ED.
107900     STRING 'Post-window: ' DELIMITED BY SIZE
108000            WS-FILA-RECHAZO-ED  DELIMITED BY SIZE
108100         INTO WS-LINEA-RPT-TEXTO
108200         ON OVERFLOW CONTINUE
108300     END-STRING.
108400     PERFORM 2580-WRITE-TEAMRPT.
108500
108600     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
108700     COMPUTE WS-PCT-EDITADO ROUNDED =
108800             WS-PRE-PCT-CALC.
108900     PERFORM 2930-TRIMIAR-PCT-EDITADO.
109000     STRING 'Pre-window percentage: '           DELIMITED BY SIZE
109100            WS-PCT-EDITADO(WS-PCT-INICIO:WS-PCT-LARGO)
109200                                                  DELIMITED BY SIZE
109300            '%'                                 DELIMITED BY SIZE
109400         INTO WS-LINEA-RPT-TEXTO
109500         ON OVERFLOW CONTINUE
109600     END-STRING.
109700     PERFORM 2580-WRITE-TEAMRPT.
109800
109900     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
110000     STRING 'Temporal risk: ' DELIMITED BY SIZE
110100            WS-RIESGO          DELIMITED BY SIZE
110200         INTO WS-LINEA-RPT-TEXTO
110300         ON OVERFLOW CONTINUE
110400     END-STRING.
110500     PERFORM 2580-WRITE-TEAMRPT.
110600
110700     IF 88-HUBO-IN-SI
110800        MOVE WS-FIRST-IN-TS TO WS-COMMIT-TS-VALOR
110900        MOVE SPACES TO WS-LINEA-RPT-TEXTO
111000        STRING 'First in-window commit: '  DELIMITED BY SIZE
111100               CTS-AAAA                     DELIMITED BY SIZE
111200               '-'                          DELIMITED BY SIZE
111300               CTS-MM                       DELIMITED BY SIZE
111400               '-'                          DELIMITED BY SIZE
111500               CTS-DD                       DELIMITED BY SIZE
111600               ' '                          DELIMITED BY SIZE
111700               CTS-HH                       DELIMITED BY SIZE
111800               ':'                          DELIMITED BY SIZE
111900               CTS-MIN                      DELIMITED BY SIZE
112000               ':'                          DELIMITED BY SIZE
112100               CTS-SS                       DELIMITED BY SIZE
112200            INTO WS-LINEA-RPT-TEXTO
112300            ON OVERFLOW CONTINUE
112400        END-STRING
112500        PERFORM 2580-WRITE-TEAMRPT
112600     END-IF.
112700
112800     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
112900     MOVE WS-RAZON-RIESGO TO WS-TRIM-CAMPO.
113000     PERFORM 2900-CALCULAR-LARGO.
113100     MOVE WS-TRIM-LARGO TO WS-LARGO-1.
113200     STRING 'Reason: '                  DELIMITED BY SIZE
113300            WS-RAZON-RIESGO(1:WS-LARGO-1) DELIMITED BY SIZE
113400         INTO WS-LINEA-RPT-TEXTO
113500         ON OVERFLOW CONTINUE
113600     END-STRING.
113700     PERFORM 2580-WRITE-TEAMRPT.
113800
113900 FIN-2550.
114000     EXIT.
114100
114200 2560-TEAMRPT-RESUMEN.
114300*--------------------------
114400
114500     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
114600     MOVE WS-RAZON-VEREDICTO TO WS-TRIM-CAMPO.
114700     PERFORM 2900-CALCULAR-LARGO.
114800     MOVE WS-TRIM-LARGO TO WS-LARGO-1.
114900     STRING 'Overall reason: '                DELIMITED BY SIZE
115000            WS-RAZON-VEREDICTO(1:WS-LARGO-1)   DELIMITED BY SIZE
115100         INTO WS-LINEA-RPT-TEXTO
115200         ON OVERFLOW CONTINUE
115300     END-STRING.
115400     PERFORM 2580-WRITE-TEAMRPT.
115500
115600 FIN-2560.
115700     EXIT.
115800
115900 2570-TEAMRPT-SEPARADOR.
116000*----------------------------
116100
116200     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
116300     PERFORM 2580-WRITE-TEAMRPT.
116400
116500 FIN-2570.
116600     EXIT.
116700
116800 2580-WRITE-TEAMRPT.
116900*------------------------
117000
117100     WRITE TEAMRPT-FD FROM WS-LINEA-RPT.
117200
117300     EVALUATE TRUE
117400         WHEN 88-FS-TEAMRPT-OK
117500              CONTINUE
117600         WHEN OTHER
117700              MOVE '2580-WRITE-TEAMRPT'    TO WCANCELA-PARRAFO
117800              MOVE 'TEAMRPT'                TO WCANCELA-RECURSO
117900              MOVE 'WRITE'                  TO WCANCELA-OPERACION
118000              MOVE FS-TEAMRPT               TO WCANCELA-CODRET
118100              MOVE 'ESCRIBE REPORTE EQUIPO' TO WCANCELA-MENSAJE
118200              PERFORM 99999-CANCELO
118300     END-EVALUATE.
118400
118500 FIN-2580.
118600     EXIT.
118700
118800 2600-ACUMULAR-RESULTADO.
118900*-----------------------------
119000
119100     ADD 1 TO WS-CANT-RESULTADOS.
119200
119300     EVALUATE TRUE
119400         WHEN WS-CANT-RESULTADOS > WCN-RESULTADOS-TOPE
119500              DISPLAY 'TABLA DE RESULTADOS EXCEDIDA'
119600              DISPLAY 'LIMITE: ' WCN-RESULTADOS-TOPE
119700              SUBTRACT 1 FROM WS-CANT-RESULTADOS
119800         WHEN OTHER
119900              MOVE EQP-NOMBRE       TO RES-TEAM(WS-CANT-RESULTADOS)
120000              MOVE EQP-NOMBRE       TO RES-TEAM-MAYUS(WS-CANT-RESULTADOS)
120100              INSPECT RES-TEAM-MAYUS(WS-CANT-RESULTADOS)
120200                      CONVERTING WCN-MINUSCULAS TO WCN-MAYUSCULAS
120300              MOVE WS-SLUG-EQUIPO   TO RES-TEAM-SLUG(WS-CANT-RESULTADOS)
120400              MOVE EQP-URL-REPO     TO RES-URL-REPO(WS-CANT-RESULTADOS)
120500              MOVE WS-CNT-TOTAL     TO RES-TOTAL(WS-CANT-RESULTADOS)
120600              MOVE WS-CNT-PRE       TO RES-PRE(WS-CANT-RESULTADOS)
120700              MOVE WS-CNT-IN        TO RES-IN(WS-CANT-RESULTADOS)
120800              MOVE WS-CNT-POST      TO RES-POST(WS-CANT-RESULTADOS)
120900              COMPUTE RES-PRE-PCT-ED(WS-CANT-RESULTADOS) ROUNDED =
121000                      WS-PRE-PCT-CALC
121100              MOVE WS-LARGEST-PRE
121200                        TO RES-LARGEST-PRE(WS-CANT-RESULTADOS)
121300              MOVE WS-FIRST-IN-TS
121400                        TO RES-FIRST-IN-TS(WS-CANT-RESULTADOS)
121500              MOVE WS-RIESGO        TO RES-RISK(WS-CANT-RESULTADOS)
121600              MOVE WS-FLAG          TO RES-FLAG(WS-CANT-RESULTADOS)
121700              MOVE WS-RAZON-VEREDICTO
121800                        TO RES-REASON(WS-CANT-RESULTADOS)
121900              MOVE WS-SUB-TITULO-MATCH
122000                        TO RES-SUB-TITULO(WS-CANT-RESULTADOS)
122100              MOVE WS-SUB-TRACK-MATCH
122200                        TO RES-SUB-TRACK(WS-CANT-RESULTADOS)
122300              MOVE WS-SUB-MIEMBROS-MATCH
122400                        TO RES-SUB-MIEMBROS(WS-CANT-RESULTADOS)
122500              PERFORM 2610-ASIGNAR-RANGO
122600              ADD WS-CNT-TOTAL TO WS-TOT-COMMITS
122700              ADD 1 TO WS-TOT-REPOS
122800     END-EVALUATE.
122900
123000 FIN-2600.
123100     EXIT.
123200
123300 2610-ASIGNAR-RANGO.
123400*------------------------
123500
123600     SET IDX-SEV TO 1.
123700
123800     PERFORM 2611-BUSCAR-SEVERIDAD
123900         UNTIL IDX-SEV > 3
124000         OR WS-SEVERIDAD-NOMBRE(IDX-SEV) = RES-FLAG(WS-CANT-RESULTADOS).
124100
124200     COMPUTE RES-RANK(WS-CANT-RESULTADOS) = IDX-SEV - 1.
124300
124400 FIN-2610.
124500     EXIT.
124600
124700 2611-BUSCAR-SEVERIDAD.
124800*--------------------------
124900
125000     SET IDX-SEV UP BY 1.
125100
125200 FIN-2611.
125300     EXIT.
125400
125500 2900-CALCULAR-LARGO.
125600*-------------------------
125700*    UTILITARIO GENERAL DE LARGO DE CAMPO SIN BLANCOS A LA      *
125800*    DERECHA.  EL LLAMADOR COPIA EL CAMPO A WS-TRIM-CAMPO ANTES *
125900*    DE INVOCAR ESTE PARRAFO (ORIG-0019).                       *
126000
126100     MOVE 80 TO WS-TRIM-LARGO.
126200
126300     PERFORM 2905-BUSCAR-FIN-CAMPO
126400         UNTIL WS-TRIM-LARGO = 0
126500         OR WS-TRIM-CAMPO(WS-TRIM-LARGO:1) NOT = SPACE.
126600
126700     IF WS-TRIM-LARGO = 0
126800        MOVE 1 TO WS-TRIM-LARGO
126900     END-IF.
127000
127100 FIN-2900.
127200     EXIT.
127300
127400 2905-BUSCAR-FIN-CAMPO.
127500*---------------------------
127600
127700     SUBTRACT 1 FROM WS-TRIM-LARGO.
127800
127900 FIN-2905.
128000     EXIT.
128100
128200 2910-NORMALIZAR-URL.
128300*-------------------------
128400*    NORMALIZA LA URL DE REPOSITORIO: MINUSCULAS Y SIN EL       *
128500*    SUFIJO '.git' (ORIG-0011).                                 *
128600
128700     INSPECT WS-URL-TRABAJO
128800             CONVERTING WCN-MAYUSCULAS TO WCN-MINUSCULAS.
128900
129000     MOVE 60 TO WS-LARGO-URL.
129100
129200     PERFORM 2920-BUSCAR-FIN-URL
129300         UNTIL WS-LARGO-URL = 0
129400         OR WS-URL-TRABAJO(WS-LARGO-URL:1) NOT = SPACE.
129500
129600     IF WS-LARGO-URL > 4
129700        IF WS-URL-TRABAJO(WS-LARGO-URL - 3:4) = '.git'
129800           MOVE SPACES TO WS-URL-TRABAJO(WS-LARGO-URL - 3:4)
129900        END-IF
130000     END-IF.
130100
130200 FIN-2910.
130300     EXIT.
130400
130500 2920-BUSCAR-FIN-URL.
130600*-------------------------
130700
130800     SUBTRACT 1 FROM WS-LARGO-URL.
130900
131000 FIN-2920.
131100     EXIT.
131200
131300 2930-TRIMIAR-PCT-EDITADO.
131400*--------------------------
131500*    WS-PCT-EDITADO (PIC ZZ9.9) TRAE BLANCOS A LA IZQUIERDA POR LA   *
131600*    SUPRESION DE CEROS; ESTE PARRAFO UBICA EL PRIMER CARACTER NO    *
131700*    BLANCO PARA QUE LOS STRING DEL PORCENTAJE EN TEXTO LIBRE NO     *
131800*    ARRASTREN ESE BLANCO (ORIG-0064).                                *
131900
132000     MOVE 1 TO WS-PCT-INICIO.
132100
132200     PERFORM 2931-BUSCAR-INICIO-PCT
132300         UNTIL WS-PCT-INICIO > 5
132400         OR WS-PCT-EDITADO(WS-PCT-INICIO:1) NOT = SPACE.
132500
132600     COMPUTE WS-PCT-LARGO = 6 - WS-PCT-INICIO.
132700
132800 FIN-2930.
132900     EXIT.
133000
133100 2931-BUSCAR-INICIO-PCT.
133200*--------------------------
133300
133400     ADD 1 TO WS-PCT-INICIO.
133500
133600 FIN-2931.
133700     EXIT.
133800
133900 3000-FINALIZAR.
134000*------------------
134100
134200     PERFORM 3100-ORDENAR-RESULTADOS.
134300     PERFORM 3200-ESCRIBIR-INDICE.
134400     PERFORM 3300-CERRAR-ARCHIVOS.
134500
134600 FIN-3000.
134700     EXIT.
134800
134900 3100-ORDENAR-RESULTADOS.
135000*-----------------------------
135100*    ORDENAMIENTO POR BURBUJA DE LA TABLA DE RESULTADOS: RANGO  *
135200*    DE SEVERIDAD ASCENDENTE Y, A IGUAL RANGO, NOMBRE DE         *
135300*    EQUIPO EN MAYUSCULAS ASCENDENTE (ORIG-0026).                *
135400
135500     SET 88-HUBO-CAMBIO-SI TO TRUE.
135600
135700     PERFORM 3110-PASADA-ORDENAMIENTO
135800         UNTIL 88-HUBO-CAMBIO-NO
135900         OR WS-CANT-RESULTADOS < 2.
136000
136100 FIN-3100.
136200     EXIT.
136300
136400 3110-PASADA-ORDENAMIENTO.
136500*------------------------------
136600
136700     SET 88-HUBO-CAMBIO-NO TO TRUE.
136800
136900     PERFORM 3120-COMPARAR-ADYACENTES
137000         VARYING IDX-RES FROM 1 BY 1
137100         UNTIL IDX-RES >= WS-CANT-RESULTADOS.
137200
137300 FIN-3110.
137400     EXIT.
137500
137600 3120-COMPARAR-ADYACENTES.
137700*------------------------------
137800
137900     IF RES-RANK(IDX-RES) > RES-RANK(IDX-RES + 1)
138000        PERFORM 3130-INTERCAMBIAR
138100        SET 88-HUBO-CAMBIO-SI TO TRUE
138200     ELSE
138300        IF RES-RANK(IDX-RES) = RES-RANK(IDX-RES + 1)
138400           AND RES-TEAM-MAYUS(IDX-RES) > RES-TEAM-MAYUS(IDX-RES + 1)
138500           PERFORM 3130-INTERCAMBIAR
138600           SET 88-HUBO-CAMBIO-SI TO TRUE
138700        END-IF
138800     END-IF.
138900
139000 FIN-3120.
139100     EXIT.
139200
139300 3130-INTERCAMBIAR.
139400*-----------------------
139500
139600     MOVE WS-RESULTADO(IDX-RES)      TO WS-RESULTADO-AUX.
139700     MOVE WS-RESULTADO(IDX-RES + 1)  TO WS-RESULTADO(IDX-RES).
139800     MOVE WS-RESULTADO-AUX            TO WS-RESULTADO(IDX-RES + 1).
139900
140000 FIN-3130.
140100     EXIT.
140200
140300 3200-ESCRIBIR-INDICE.
140400*--------------------------
140500
140600     PERFORM 3210-INDICE-TITULO.
140700     PERFORM 3220-INDICE-ENCABEZADOS.
140800
140900     IF WS-CANT-RESULTADOS > 0
141000        PERFORM 3230-INDICE-DETALLE
141100           VARYING IDX-RES FROM 1 BY 1
141200           UNTIL IDX-RES > WS-CANT-RESULTADOS
141300     END-IF.
141400
141500     PERFORM 3240-INDICE-TOTALES.
141600
141700 FIN-3200.
141800     EXIT.
141900
142000 3210-INDICE-TITULO.
142100*------------------------
142200
142300     MOVE VEN-INICIO TO WS-VEN-INICIO-TXT.
142400     MOVE VEN-FIN     TO WS-VEN-FIN-TXT.
142500
142600     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
142700     STRING 'Hackathon window: '      DELIMITED BY SIZE
142800            VEN-INI-AAAA               DELIMITED BY SIZE
142900            '-' VEN-INI-MM '-' VEN-INI-DD  DELIMITED BY SIZE
143000            ' ' VEN-INI-HH ':' VEN-INI-MIN ':' VEN-INI-SS
143100            ' to '                     DELIMITED BY SIZE
143200            VEN-FIN-AAAA               DELIMITED BY SIZE
143300            '-' VEN-FIN-MM '-' VEN-FIN-DD  DELIMITED BY SIZE
143400            ' ' VEN-FIN-HH ':' VEN-FIN-MIN ':' VEN-FIN-SS
143500         INTO WS-LINEA-RPT-TEXTO
143600         ON OVERFLOW CONTINUE
143700     END-STRING.
143800
143900     PERFORM 3280-WRITE-INDEXRPT.
144000
144100 FIN-3210.
144200     EXIT.
144300
144400 3220-INDICE-ENCABEZADOS.
144500*-----------------------------
144600
144700     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
144800     MOVE 'Team'          TO COL-TEAM.
144900     MOVE 'Flag'          TO COL-FLAG.
145000     MOVE 'Temporal Risk' TO COL-RISK.
145100     MOVE 'Pre-window %'  TO COL-PCT.
145200     PERFORM 3280-WRITE-INDEXRPT.
145300
145400     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
145500     MOVE ALL '-' TO WS-LINEA-RPT-TEXTO(1:120).
145600     PERFORM 3280-WRITE-INDEXRPT.
145700
145800 FIN-3220.
145900     EXIT.
146000
146100 3230-INDICE-DETALLE.
146200*-------------------------
146300
146400     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
146500     MOVE RES-TEAM(IDX-RES)  TO COL-TEAM.
146600     MOVE RES-FLAG(IDX-RES)  TO COL-FLAG.
146700     MOVE RES-RISK(IDX-RES)  TO COL-RISK.
146800     MOVE RES-PRE-PCT-ED(IDX-RES) TO WS-PCT-EDITADO.
146900     MOVE WS-PCT-EDITADO          TO COL-PCT(1:6).
147000     MOVE '%'                     TO COL-PCT(7:1).
147100
147200     PERFORM 3280-WRITE-INDEXRPT.
147300
147400 FIN-3230.
147500     EXIT.
147600
147700 3240-INDICE-TOTALES.
147800*-------------------------
147900
148000     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
148100     MOVE WS-TOT-REPOS TO WS-FILA-RECHAZO-ED.
148200     STRING 'Processed repos: ' DELIMITED BY SIZE
148300            WS-FILA-RECHAZO-ED  DELIMITED BY SIZE
148400         INTO WS-LINEA-RPT-TEXTO
148500         ON OVERFLOW CONTINUE
148600     END-STRING.
148700     PERFORM 3280-WRITE-INDEXRPT.
148800
148900     MOVE SPACES TO WS-LINEA-RPT-TEXTO.
149000     MOVE WS-TOT-COMMITS TO WS-FILA-RECHAZO-ED.
149100     STRING 'Total commits: '  DELIMITED BY SIZE
149200            WS-FILA-RECHAZO-ED  DELIMITED BY SIZE
149300         INTO WS-LINEA-RPT-TEXTO
149400         ON OVERFLOW CONTINUE
149500     END-STRING.
149600     PERFORM 3280-WRITE-INDEXRPT.
149700
149800 FIN-3240.
149900     EXIT.
150000
150100 3280-WRITE-INDEXRPT.
150200*-------------------------
150300
150400     WRITE INDEXRPT-FD FROM WS-LINEA-RPT.
150500
150600     EVALUATE TRUE
150700         WHEN 88-FS-INDEXRPT-OK
150800              CONTINUE
150900         WHEN OTHER
151000              MOVE '3280-WRITE-INDEXRPT'  TO WCANCELA-PARRAFO
151100              MOVE 'INDEXRPT'              TO WCANCELA-RECURSO
151200              MOVE 'WRITE'                 TO WCANCELA-OPERACION
151300              MOVE FS-INDEXRPT             TO WCANCELA-CODRET
151400              MOVE 'ESCRIBE INDICE'        TO WCANCELA-MENSAJE
151500              PERFORM 99999-CANCELO
151600     END-EVALUATE.
151700
151800 FIN-3280.
151900     EXIT.
152000
152100 3300-CERRAR-ARCHIVOS.
152200*--------------------------
152300
152400     CLOSE WINDOWCF TEAMSPEC COMMITS SUBMISSN TEAMRPT INDEXRPT.
152500
152600 FIN-3300.
152700     EXIT.
152800
152900 99998-RECHAZAR.
153000*--------------------
153100*    RECHAZO DE CONFIGURACION O DATOS DE ENTRADA INVALIDOS -    *
153200*    NO ES UN ERROR DE FILE STATUS; SE INFORMA POR CONSOLA Y SE *
153300*    DETIENE LA CORRIDA SIN INVOCAR A CANCELA (ORIG-0052).      *
153400
153500     DISPLAY ' '.
153600     DISPLAY '****************************************************'.
153700     DISPLAY '*****  RECHAZO DE CONFIGURACION / DATOS DE ENTRADA ***'.
153800     DISPLAY '*****  DEL CIRCUITO DE ORIGINALIDAD DE HACKATHON   ***'.
153900     DISPLAY '****************************************************'.
154000     DISPLAY '* MOTIVO       : ' WS-MSG-RECHAZO.
154100     DISPLAY '****************************************************'.
154200     DISPLAY '*****          SE RECHAZA LA CORRIDA               ***'.
154300     DISPLAY '****************************************************'.
154400     DISPLAY ' '.
154500
154600     PERFORM 3300-CERRAR-ARCHIVOS.
154700
154800     STOP RUN.
154900
155000 FIN-99998.
155100     EXIT.
155200
155300 99999-CANCELO.
155400*--------------------
155500
155600     IF WS-SW-DEBUG-ON
155700        DISPLAY 'PGMORIG01 - CANCELACION EN ' WCANCELA-PARRAFO
155800     END-IF.
155900
156000     PERFORM 3300-CERRAR-ARCHIVOS.
156100
156200     CALL 'CANCELA' USING WCANCELA.
156300
156400     STOP RUN.
156500
156600 FIN-99999.
156700     EXIT.
156800
156900 END PROGRAM PGMORIG01.

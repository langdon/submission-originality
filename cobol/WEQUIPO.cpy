000100******************************************************************
000200*    WEQUIPO                                                     *
000300*    COPY DE REGISTRO FICHA DE EQUIPO  (ARCHIVO TEAMSPEC)         *
000400*    LONGITUD DE REGISTRO EN DISCO (90) + RESERVA DE TRABAJO       *
000500******************************************************************
000600 01  REG-EQUIPO.
000700     03  EQP-NOMBRE                  PIC X(30).
000800     03  EQP-URL-REPO                PIC X(60).
000900     03  FILLER                      PIC X(06).
